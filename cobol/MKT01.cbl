000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. MKT01.
000300 AUTHOR.       R. PADGETT.
000310 INSTALLATION. HURSLEY PARK TRADING SYSTEMS.
000320 DATE-WRITTEN. AUGUST 1994.
000330 DATE-COMPILED.
000340 SECURITY.     NONE.
000350*
000360*--------------------------------------------------------------*
000370*                                                              *
000380*               @BANNER_START@                                 *
000390*      mkt01.cbl                                               *
000400*      (C) Copyright Hursley Park Trading Systems 1994.        *
000410*          All Rights Reserved.                                *
000420*                                                               *
000430* Element of the Market Simulator batch suite.                 *
000440*               @BANNER_END@                                   *
000450*                                                              *
000460*--------------------------------------------------------------*
000470*
000480***************************************************************
000490*    DESCRIPTION
000500*
000510* This is the Market driver for the stock trading simulator.
000520* It reads a single trading day's quotes from STOCK-QUOTES-IN,
000530* one quote at a time, and feeds each quote in turn to every
000540* agent on the registered panel (currently MKT02, the
000550* Bollinger Band agent, and MKT03, the Dumb Trend agent). It
000560* keeps a running quote counter and, every WL-REPORT-INTERVAL
000570* quotes, asks both agents to report their current holdings
000580* and net worth, writes the bordered holdings table for each
000590* agent to AGENT-REPORT-OUT, and writes the agent ranking to
000600* RANKING-OUT. The same report is produced once more after the
000610* last quote is read.
000620*
000630* This program owns no trading rules of its own; MKT02 and
000640* MKT03 each keep their own wallet, holdings and per-symbol
000650* state between CALLs, and this driver only ever asks them to
000660* trade or to report.
000670*
000680***************************************************************
000690*     AMENDMENT HISTORY
000700*
000710*      DATE       PROGRAMMER      DESCRIPTION
000720*      --------   ----------      --------------------------
000730*      08/15/1994 R.PADGETT       ORIGINAL PROGRAM. TWO-AGENT
000740*                                 PANEL, 1000-QUOTE REPORT.
000750*      02/03/1995 R.PADGETT       FIXED RANKING TIE-BREAK TO
000760*                                 KEEP REGISTRATION ORDER.
000770*                                 REQ# TS-0287.
000780*      11/03/1996 R.PADGETT       HOLDINGS TABLE NOW DRIVEN
000790*                                 FROM MC-HOLDING-COUNT RATHER
000800*                                 THAN A FIXED 10 ROWS. REQ#
000810*                                 TS-0441.
000820*      03/22/1999 K.OSEI          Y2K REVIEW - SQ-QUOTE-DATE IS
000830*                                 ALREADY CCYYMMDD. NO CHANGE
000840*                                 REQUIRED TO THIS MEMBER.
000850*      09/14/2001 M.FALOWITZ      CORRECTED PERIODIC REPORT TO
000860*                                 FIRE ON THE FIRST QUOTE (0-
000870*                                 BASED INDEX 0), NOT ONLY ON
000880*                                 EVERY 1000TH THEREAFTER.
000890*                                 REQ# TS-0689.
000891*      06/18/2003 M.FALOWITZ      FREQUENCY COLUMN WAS RIGHT-
000892*                                 JUSTIFIED FROM THE EDITED
000893*                                 SHARE COUNT - NOW STRIPPED OF
000894*                                 LEADING BLANKS SO IT PRINTS
000895*                                 LEFT-JUSTIFIED PER THE LAYOUT.
000896*                                 REQ# TS-0714.
000897*      06/18/2003 M.FALOWITZ      WIRED RL-AGENT-REPORT-LINE
000898*                                 AND RK-RANKING-LINE INTO THE
000899*                                 REPORT PARAGRAPHS - THEY WERE
000900*                                 DECLARED BUT NEVER USED.
000901*                                 REQ# TS-0714.
000902*      07/02/2003 M.FALOWITZ      RPT-RANK-NUM NARROWED TO PIC
000903*                                 9 IN MKTWRPT SO THE RANKING
000904*                                 LINE NO LONGER PRINTS A
000905*                                 LEADING BLANK AHEAD OF THE
000906*                                 RANK NUMBER. REQ# TS-0731.
000907*
000910***************************************************************
000920*     FILES
000930*
000940*     STOCK-QUOTES-IN  - quote feed for the day, read once,
000950*                        sequential.
000960*     AGENT-REPORT-OUT - holdings table, one per agent per
000970*                        report occurrence.
000980*     RANKING-OUT      - agent ranking list, one per report
000990*                        occurrence.
001000*
001010***************************************************************
001020*     COPYBOOKS
001030*
001040*     MKTWLITS - Panel-wide literals and constants.
001050*     MKTWQUOT - Stock quote record layout.
001060*     MKTWRPT  - Print line layouts for both output files.
001070*     MKTCAGT  - CALL interface shared with MKT02 and MKT03.
001080*
001090***************************************************************
001100*
001110 ENVIRONMENT DIVISION.
001120 CONFIGURATION SECTION.
001130 SPECIAL-NAMES.
001140     C01 IS TOP-OF-FORM.
001150 INPUT-OUTPUT SECTION.
001160 FILE-CONTROL.
001170*
001180     SELECT STOCK-QUOTES-IN  ASSIGN TO STKQIN
001190         ORGANIZATION IS SEQUENTIAL
001200         ACCESS MODE IS SEQUENTIAL
001210         FILE STATUS  IS  WS-QUOTE-STATUS.
001220*
001230     SELECT AGENT-REPORT-OUT ASSIGN TO AGRPTOUT
001240         ORGANIZATION IS SEQUENTIAL
001250         FILE STATUS  IS  WS-AGRPT-STATUS.
001260*
001270     SELECT RANKING-OUT      ASSIGN TO RANKOUT
001280         ORGANIZATION IS SEQUENTIAL
001290         FILE STATUS  IS  WS-RANK-STATUS.
001300*
001310***************************************************************
001320 DATA DIVISION.
001330 FILE SECTION.
001340*
001350 FD  STOCK-QUOTES-IN
001360     LABEL RECORDS ARE STANDARD
001370     BLOCK CONTAINS 0
001380     RECORDING MODE IS F.
001390 01  STOCK-QUOTE-REC.
001400     COPY MKTWQUOT.
001410*
001420 FD  AGENT-REPORT-OUT
001430     LABEL RECORDS ARE STANDARD
001440     BLOCK CONTAINS 0
001450     RECORDING MODE IS F.
001460 01  AGENT-REPORT-RECORD         PIC X(132).
001470*
001480 FD  RANKING-OUT
001490     LABEL RECORDS ARE STANDARD
001500     BLOCK CONTAINS 0
001510     RECORDING MODE IS F.
001520 01  RANKING-RECORD              PIC X(132).
001530*
001540***************************************************************
001550 WORKING-STORAGE SECTION.
001560*
001570* Store eye-catcher details to aid dump reading, in the house
001580* style - packed/binary accumulators are hard to read in a raw
001590* storage dump, so the fields most worth watching while this
001600* job is running are carried twice: once binary for arithmetic,
001610* once unpacked for the eye.
001620*
001630 01  WS-DEBUG-DETAILS.
001640     05  FILLER                     PIC X(32)
001650           VALUE 'MKT01-------WORKING STORAGE   '.
001660     05  WS-QUOTE-INDEX             PIC S9(9) COMP VALUE +0.
001670     05  WS-REPORT-COUNT            PIC S9(5) COMP VALUE +0.
001680*
001730 01  WS-FIELDS.
001740     05  WS-QUOTE-STATUS            PIC X(2)  VALUE SPACES.
001750     05  WS-AGRPT-STATUS            PIC X(2)  VALUE SPACES.
001760     05  WS-RANK-STATUS             PIC X(2)  VALUE SPACES.
001770     05  WS-QUOTE-FILE-EOF          PIC X     VALUE 'N'.
001780         88  WS-EOF-REACHED         VALUE 'Y'.
001790     05  WS-REPORT-MOD              PIC S9(5) COMP VALUE +0.
001800     05  WS-DIVIDE-QUOTIENT         PIC S9(9) COMP VALUE +0.
001810     05  WS-AGENT-IDX               PIC S9(3) COMP VALUE +0.
001820     05  WS-AGENT-COUNT             PIC S9(3) COMP VALUE +2.
001830     05  WS-RANK-IDX                PIC S9(3) COMP VALUE +0.
001840     05  WS-RANK-SCAN               PIC S9(3) COMP VALUE +0.
001850     05  WS-RANK-TEMP               PIC S9(3) COMP VALUE +0.
001860     05  WS-HOLD-IDX                PIC S9(3) COMP VALUE +0.
001870*
001880* Registration panel - the order here is the order quotes are
001890* dispatched, and the order ties are broken in the ranking.
001900* Carried as eight-byte VALUE'd FILLERs and re-mapped by
001910* REDEFINES, the same trick used for WL-TREND-SYMBOL-LIST.
001920*
001930 01  WS-AGENT-PROGRAM-LIST.
001940     05  FILLER                     PIC X(8) VALUE 'MKT02   '.
001950     05  FILLER                     PIC X(8) VALUE 'MKT03   '.
001960 01  WS-AGENT-PROGRAM-TABLE REDEFINES WS-AGENT-PROGRAM-LIST.
001970     05  WS-AGENT-PROGRAM    OCCURS 2 TIMES PIC X(8).
001980*
001990* Results fetched from each agent's report entry, and the
002000* rank order computed from them. WS-RANK-SLOT(n) holds the
002010* subscript into WS-RESULT-xxx of the agent ranked n-th. It is
002011* primed to identity order (1,2) by VALUE'd FILLERs re-mapped
002012* by REDEFINES, the same trick used above for
002013* WS-AGENT-PROGRAM-TABLE, so 350-RANK-AGENTS needs no separate
002014* priming step before it scans.
002020*
002030 01  WS-AGENT-RESULTS.
002040     05  WS-RESULT OCCURS 2 TIMES.
002050         10  WS-RESULT-NAME          PIC X(24).
002060         10  WS-RESULT-WALLET        PIC S9(9)V99 COMP-3.
002070         10  WS-RESULT-SHARES        PIC S9(7) COMP-3.
002080         10  WS-RESULT-NET-WORTH     PIC S9(9)V99 COMP-3.
002090         10  WS-RESULT-HOLD-COUNT    PIC S9(3) COMP-3.
002100         10  WS-RESULT-HOLD OCCURS 10 TIMES.
002110             15  WS-RESULT-HOLD-SYM    PIC X(8).
002120             15  WS-RESULT-HOLD-SHARES PIC S9(7) COMP-3.
002122     05  FILLER                      PIC X(4).
002125 01  WS-RANK-ORDER-INIT.
002126     05  FILLER                     PIC S9(3) COMP VALUE +1.
002127     05  FILLER                     PIC S9(3) COMP VALUE +2.
002130 01  WS-RANK-ORDER REDEFINES WS-RANK-ORDER-INIT.
002140     05  WS-RANK-SLOT               OCCURS 2 TIMES
002150                                    PIC S9(3) COMP.
002160*
002170 01  WS-DISPLAY-NUMS.
002180     05  WS-DISPLAY-SHARES          PIC -Z(6)9.
002185*
002186* WS-LJ-POS walks WS-DISPLAY-SHARES past its leading zero-
002187* suppression blanks so the holdings table Frequency column
002188* comes out left-justified, the way REQ# TS-0714 wants it,
002189* rather than carrying the edited field's own right-justified
002190* blank padding into the print line.
002191*
002192 77  WS-LJ-POS                      PIC S9(3) COMP VALUE +0.
002193*
002200* Various panel-wide constants are placed in one copy book in
002210* order to make those sorts of changes more easily.
002220*
002230 01  FILLER.
002240     05  FILLER                     PIC X(36) VALUE
002250        '********  MKTWLITS COPYBOOK *******'.
002260     COPY MKTWLITS.
002270*
002280* The interface to the trading agents is described in a copy
002290* book to ensure MKT01, MKT02 and MKT03 agree on its shape.
002300*
002310 01  FILLER.
002320     05  FILLER                     PIC X(36) VALUE
002330        '********  MKTCAGT COPYBOOK *******'.
002340 01  MKT-CALL-AREA.
002350     COPY MKTCAGT.
002360*
002370* Print line layouts are described in a copy book.
002380*
002390 01  FILLER.
002400     05  FILLER                     PIC X(36) VALUE
002410        '********  MKTWRPT COPYBOOK *******'.
002420 01  WS-PRINT-LINES.
002430     COPY MKTWRPT.
002440*
002450***************************************************************
002460 PROCEDURE DIVISION.
002470***************************************************************
002480*
002490 000-MAIN.
002500     PERFORM 900-OPEN-FILES.
002510     PERFORM 100-PROCESS-QUOTES THROUGH 100-EXIT
002520             UNTIL WS-EOF-REACHED.
002530     PERFORM 300-PRINT-REPORT THROUGH 300-EXIT.
002540     PERFORM 905-CLOSE-FILES.
002550     GOBACK.
002560*
002570 100-PROCESS-QUOTES.
002580     PERFORM 700-READ-QUOTE-FILE.
002590     IF WS-EOF-REACHED
002600         GO TO 100-EXIT.
002610     DIVIDE WS-QUOTE-INDEX BY WL-REPORT-INTERVAL
002620         GIVING WS-DIVIDE-QUOTIENT
002630         REMAINDER WS-REPORT-MOD.
002640     PERFORM 200-DISPATCH-QUOTE THROUGH 200-EXIT
002650             VARYING WS-AGENT-IDX FROM 1 BY 1
002660             UNTIL WS-AGENT-IDX > WS-AGENT-COUNT.
002670     IF WS-REPORT-MOD = 0
002680         PERFORM 300-PRINT-REPORT THROUGH 300-EXIT.
002690     ADD +1 TO WS-QUOTE-INDEX.
002700 100-EXIT.
002710     EXIT.
002720*
002730*  Dispatch the current quote to one agent on the panel. The
002740*  order has no business meaning to any individual agent but
002750*  does set display/ranking order among ties (see 350-RANK).
002760*
002770 200-DISPATCH-QUOTE.
002780     MOVE 'T'               TO MC-CALL-FUNCTION.
002790     MOVE STOCK-QUOTE-REC   TO MC-CALL-QUOTE.
002800     CALL WS-AGENT-PROGRAM (WS-AGENT-IDX) USING MKT-CALL-AREA.
002810 200-EXIT.
002820     EXIT.
002830*
002840*  Periodic/final report - fetch each agent's current report,
002850*  write the holdings table for each agent, then rank the
002860*  panel and write the ranking report. All state is fetched
002870*  fresh from the agents; nothing here is cached between
002880*  report occurrences.
002890*
002900 300-PRINT-REPORT.
002910     ADD +1 TO WS-REPORT-COUNT.
002920     PERFORM 310-FETCH-AGENT-REPORT THROUGH 310-EXIT
002930             VARYING WS-AGENT-IDX FROM 1 BY 1
002940             UNTIL WS-AGENT-IDX > WS-AGENT-COUNT.
002950     PERFORM 320-WRITE-HOLDINGS-TABLE THROUGH 320-EXIT
002960             VARYING WS-AGENT-IDX FROM 1 BY 1
002970             UNTIL WS-AGENT-IDX > WS-AGENT-COUNT.
002980     PERFORM 350-RANK-AGENTS THROUGH 350-EXIT.
002990     PERFORM 360-WRITE-RANKING-REPORT THROUGH 360-EXIT.
003000 300-EXIT.
003010     EXIT.
003020*
003030 310-FETCH-AGENT-REPORT.
003040     MOVE 'R' TO MC-CALL-FUNCTION.
003050     CALL WS-AGENT-PROGRAM (WS-AGENT-IDX) USING MKT-CALL-AREA.
003051*
003052*  RL-AGENT-REPORT-LINE stages the agent's answer off the
003053*  commarea before it is fanned out into the WS-AGENT-RESULTS
003054*  table, same as the copybook banner for RL- always said it
003055*  would.
003056*
003057     MOVE MC-AGENT-NAME      TO RL-AGENT-NAME.
003058     MOVE MC-WALLET-AMOUNT   TO RL-WALLET-AMOUNT.
003059     MOVE MC-TOTAL-SHARES    TO RL-TOTAL-SHARES.
003060     MOVE MC-NET-WORTH       TO RL-NET-WORTH.
003070     MOVE RL-AGENT-NAME      TO WS-RESULT-NAME (WS-AGENT-IDX).
003080     MOVE RL-WALLET-AMOUNT   TO WS-RESULT-WALLET (WS-AGENT-IDX).
003090     MOVE RL-TOTAL-SHARES    TO WS-RESULT-SHARES (WS-AGENT-IDX).
003100     MOVE RL-NET-WORTH       TO
003101              WS-RESULT-NET-WORTH (WS-AGENT-IDX).
003110     MOVE MC-HOLDING-COUNT   TO
003120              WS-RESULT-HOLD-COUNT (WS-AGENT-IDX).
003130     PERFORM 315-COPY-HOLDING THROUGH 315-EXIT
003140             VARYING WS-HOLD-IDX FROM 1 BY 1
003150             UNTIL WS-HOLD-IDX > MC-HOLDING-COUNT.
003160 310-EXIT.
003170     EXIT.
003180*
003190 315-COPY-HOLDING.
003200     MOVE MC-HOLD-SYMBOL (WS-HOLD-IDX) TO
003210          WS-RESULT-HOLD-SYM (WS-AGENT-IDX WS-HOLD-IDX).
003220     MOVE MC-HOLD-SHARES (WS-HOLD-IDX) TO
003230          WS-RESULT-HOLD-SHARES (WS-AGENT-IDX WS-HOLD-IDX).
003240 315-EXIT.
003250     EXIT.
003260*
003270*  Write one bordered holdings table for the agent at
003280*  WS-AGENT-IDX, Stock against Frequency, bordered top and
003290*  bottom same as always. No totals row; control break is
003300*  per agent.
003310*
003320 320-WRITE-HOLDINGS-TABLE.
003330     WRITE AGENT-REPORT-RECORD FROM RPT-HOLD-BORDER
003340           AFTER ADVANCING 1 LINE.
003350     WRITE AGENT-REPORT-RECORD FROM RPT-HOLD-HEADING
003360           AFTER ADVANCING 1 LINE.
003370     WRITE AGENT-REPORT-RECORD FROM RPT-HOLD-BORDER
003380           AFTER ADVANCING 1 LINE.
003390     PERFORM 325-WRITE-HOLDING-LINE THROUGH 325-EXIT
003400             VARYING WS-HOLD-IDX FROM 1 BY 1
003410             UNTIL WS-HOLD-IDX >
003420                   WS-RESULT-HOLD-COUNT (WS-AGENT-IDX).
003430     WRITE AGENT-REPORT-RECORD FROM RPT-HOLD-BORDER
003440           AFTER ADVANCING 1 LINE.
003450 320-EXIT.
003460     EXIT.
003470*
003480 325-WRITE-HOLDING-LINE.
003490     MOVE WS-RESULT-HOLD-SYM (WS-AGENT-IDX WS-HOLD-IDX)
003500          TO RPT-HOLD-SYMBOL.
003510     MOVE WS-RESULT-HOLD-SHARES (WS-AGENT-IDX WS-HOLD-IDX)
003520          TO WS-DISPLAY-SHARES.
003521*
003522*  WS-DISPLAY-SHARES comes out of the PIC -Z(6)9 edit right-
003523*  justified, sign blank and all. REQ TS-0441's layout wants
003524*  the count left-justified in the Frequency column, so the
003525*  leading blanks are walked off before the MOVE - COBOL then
003526*  left-justifies the shorter alphanumeric field for us.
003527*
003528     MOVE +1 TO WS-LJ-POS.
003529     PERFORM 327-SKIP-LEAD-BLANK THROUGH 327-EXIT
003530             UNTIL WS-LJ-POS > 8
003531             OR WS-DISPLAY-SHARES (WS-LJ-POS:1) NOT = SPACE.
003532     MOVE WS-DISPLAY-SHARES (WS-LJ-POS:) TO RPT-HOLD-FREQ.
003533     WRITE AGENT-REPORT-RECORD FROM RPT-HOLD-DETAIL
003540           AFTER ADVANCING 1 LINE.
003541     GO TO 325-EXIT.
003542*
003543 327-SKIP-LEAD-BLANK.
003544     ADD +1 TO WS-LJ-POS.
003545 327-EXIT.
003546     EXIT.
003547*
003560 325-EXIT.
003570     EXIT.
003580*
003590*  Rank the panel by net worth descending. A straight
003600*  insertion scan is used rather than a generic SORT since
003610*  the panel is small and fixed; ties keep the earlier
003620*  registration position ahead, matching a stable sort.
003630*
003640 350-RANK-AGENTS.
003680     PERFORM 355-RANK-PASS THROUGH 355-EXIT
003690             VARYING WS-RANK-IDX FROM 1 BY 1
003700             UNTIL WS-RANK-IDX >= WS-AGENT-COUNT.
003710 350-EXIT.
003720     EXIT.
003730*
003790 355-RANK-PASS.
003800     PERFORM 357-RANK-COMPARE THROUGH 357-EXIT
003810             VARYING WS-RANK-SCAN FROM 1 BY 1
003820             UNTIL WS-RANK-SCAN > (WS-AGENT-COUNT - WS-RANK-IDX).
003830 355-EXIT.
003840     EXIT.
003850*
003860*  Compare adjacent slots; swap only on a strict improvement so
003870*  that an equal net worth never displaces the agent already
003880*  holding the higher slot - registration order stands as the
003890*  tie-break, per REQ# TS-0287.
003900*
003910 357-RANK-COMPARE.
003920     IF WS-RESULT-NET-WORTH (WS-RANK-SLOT (WS-RANK-SCAN + 1))
003930           > WS-RESULT-NET-WORTH (WS-RANK-SLOT (WS-RANK-SCAN))
003940         MOVE WS-RANK-SLOT (WS-RANK-SCAN)     TO WS-RANK-TEMP
003950         MOVE WS-RANK-SLOT (WS-RANK-SCAN + 1) TO
003960              WS-RANK-SLOT (WS-RANK-SCAN)
003970         MOVE WS-RANK-TEMP TO WS-RANK-SLOT (WS-RANK-SCAN + 1).
003980 357-EXIT.
003990     EXIT.
004000*
004010 360-WRITE-RANKING-REPORT.
004020     WRITE RANKING-RECORD FROM RPT-RANK-HEADING
004030           AFTER ADVANCING 1 LINE.
004040     PERFORM 365-WRITE-RANKING-LINE THROUGH 365-EXIT
004050             VARYING WS-RANK-IDX FROM 1 BY 1
004060             UNTIL WS-RANK-IDX > WS-AGENT-COUNT.
004070 360-EXIT.
004080     EXIT.
004090*
004100 365-WRITE-RANKING-LINE.
004101*
004102*  RK-RANKING-LINE is built first, one agent at a time, and
004103*  then edited out into the RPT-RANK-DETAIL print image - kept
004104*  as two steps so the ranking data and the print edit stay
004105*  as separate concerns, same as the holdings table above.
004106*
004107     MOVE WS-RANK-IDX TO RK-RANK.
004108     MOVE WS-RESULT-NAME (WS-RANK-SLOT (WS-RANK-IDX))
004109          TO RK-AGENT-NAME.
004110     MOVE RK-RANK TO RPT-RANK-NUM.
004130     MOVE RK-AGENT-NAME TO RPT-RANK-NAME.
004140     WRITE RANKING-RECORD FROM RPT-RANK-DETAIL
004150           AFTER ADVANCING 1 LINE.
004160 365-EXIT.
004170     EXIT.
004180*
004190 700-READ-QUOTE-FILE.
004200     READ STOCK-QUOTES-IN
004210         AT END MOVE 'Y' TO WS-QUOTE-FILE-EOF.
004220     IF WS-QUOTE-STATUS = '00'
004230         CONTINUE
004240     ELSE IF WS-QUOTE-STATUS = '10'
004250         MOVE 'Y' TO WS-QUOTE-FILE-EOF
004260     ELSE
004270         DISPLAY 'MKT01 - QUOTE FILE READ ERROR. RC: '
004280                 WS-QUOTE-STATUS
004290         MOVE 'Y' TO WS-QUOTE-FILE-EOF.
004300 700-EXIT.
004310     EXIT.
004320*
004330 900-OPEN-FILES.
004340     OPEN INPUT  STOCK-QUOTES-IN
004350          OUTPUT AGENT-REPORT-OUT
004360          OUTPUT RANKING-OUT.
004370     IF WS-QUOTE-STATUS NOT = '00'
004380         DISPLAY 'MKT01 - ERROR OPENING QUOTE FILE. RC: '
004390                 WS-QUOTE-STATUS
004400         MOVE 16 TO RETURN-CODE
004410         MOVE 'Y' TO WS-QUOTE-FILE-EOF.
004420 900-EXIT.
004430     EXIT.
004440*
004450 905-CLOSE-FILES.
004460     CLOSE STOCK-QUOTES-IN
004470           AGENT-REPORT-OUT
004480           RANKING-OUT.
004490 905-EXIT.
004500     EXIT.
004510*
004520* END OF PROGRAM MKT01
