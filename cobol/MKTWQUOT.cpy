000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      mktwquot.cpy                                            *
000140*      (C) Copyright Hursley Park Trading Systems 1994.        *
000150*          All Rights Reserved.                                *
000160*                                                               *
000170* Element of the Market Simulator batch suite.                 *
000180*               @BANNER_END@                                   *
000190*                                                              *
000200*--------------------------------------------------------------*
000210*
000220* Description of one stock quote as read from the day's quote
000230* file.  This is the same shape carried inside MKTCAGT when a
000240* quote is handed to an agent subprogram, so it is copied
000250* separately here rather than being nested inside the commarea
000260* copybook.
000270*
000280*      DATE       PROGRAMMER      DESCRIPTION
000290*      --------   ----------      --------------------------
000300*      08/12/1994 R.PADGETT       ORIGINAL COPYBOOK.
000310*      03/22/1999 K.OSEI          Y2K - QUOTE-DATE CONFIRMED
000320*                                 ALREADY CCYYMMDD, NO CHANGE.
000330*
000340***************************************************************
000350*
000360     05  SQ-SYMBOL                   PIC X(8).
000370     05  SQ-QUOTE-DATE               PIC 9(8).
000371     05  SQ-QUOTE-DATE-PARTS REDEFINES SQ-QUOTE-DATE.
000372         10  SQ-QUOTE-CCYY           PIC 9(4).
000373         10  SQ-QUOTE-MM             PIC 9(2).
000374         10  SQ-QUOTE-DD             PIC 9(2).
000380     05  SQ-PRICE                    PIC S9(7)V99 COMP-3.
000390     05  FILLER                      PIC X(5).
