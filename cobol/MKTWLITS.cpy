000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      mktwlits.cpy                                            *
000140*      (C) Copyright Hursley Park Trading Systems 1994.        *
000150*          All Rights Reserved.                                *
000160*                                                               *
000170* Element of the Market Simulator batch suite.                 *
000180*               @BANNER_END@                                   *
000190*                                                              *
000200*--------------------------------------------------------------*
000210*
000220* This copybook gathers the panel-wide constants and literals
000230* used by the Market driver (MKT01) and by both trading agent
000240* subprograms (MKT02, MKT03).  Keeping them in one place, as is
000250* the practice on the other NAC* suites, means the rolling
000260* window size or the band width can be re-tuned without having
000270* to chase the same value through three source members.
000280*
000290*      DATE       PROGRAMMER      DESCRIPTION
000300*      --------   ----------      --------------------------
000310*      08/12/1994 R.PADGETT       ORIGINAL COPYBOOK.
000320*      03/22/1999 K.OSEI          Y2K REVIEW - NO DATE FIELDS
000330*                                 IN THIS MEMBER, NO CHANGE.
000335*      07/02/2003 M.FALOWITZ      ADDED WL-BOLL-SYMBOL-TABLE -
000336*                                 THE BOLLINGER BAND AGENT NOW
000337*                                 TRADES A CONFIGURED PANEL OF
000338*                                 ITS OWN, IN PLACE OF THE TABLE
000339*                                 IT USED TO FILL AS SYMBOLS
000340*                                 TURNED UP ON THE FEED. REQ#
000341*                                 TS-0731.
000342*
000350***************************************************************
000360*
000370* Maximum number of distinct ticker symbols any one agent will
000380* track in its working-storage tables.  The DumbTrendAgent's
000390* panel is fixed at ten names; the BollingerBandAgent's table
000400* is sized the same so the two agents share one table shape.
000410*
000420     05  WL-MAX-SYMBOLS              PIC S9(3) COMP VALUE +10.
000430*
000440* Size of the BollingerBandAgent's rolling price window and the
000450* number of standard deviations that define its trading band.
000460* Both are compile-time constants for this release; a future
000470* change request may move these to a parameter card.
000480*
000490     05  WL-SAMPLE-SIZE              PIC S9(3) COMP VALUE +20.
000500     05  WL-BAND-WIDTH               PIC S9(3) COMP VALUE +2.
000510*
000520* Starting wallet (cash) balance issued to every agent at the
000530* start of a run.
000540*
000550     05  WL-START-WALLET             PIC S9(9)V99 COMP-3
000560                                     VALUE +100000.00.
000570*
000580* DumbTrendAgent's fixed panel of ten tradable symbols. Any
000590* quote for a symbol not on this list is ignored entirely.
000600* The list is carried as ten VALUE'd FILLERs and re-mapped onto
000610* an OCCURS table by REDEFINES, the same trick NACWLITS uses
000620* for its fixed error-code tables.
000630*
000640     05  WL-TREND-SYMBOL-LIST.
000650         10  FILLER              PIC X(8) VALUE 'TWTR    '.
000660         10  FILLER              PIC X(8) VALUE 'VZ      '.
000670         10  FILLER              PIC X(8) VALUE 'KR      '.
000680         10  FILLER              PIC X(8) VALUE 'BKW     '.
000690         10  FILLER              PIC X(8) VALUE 'GOOG    '.
000700         10  FILLER              PIC X(8) VALUE 'MSFT    '.
000710         10  FILLER              PIC X(8) VALUE 'OLN     '.
000720         10  FILLER              PIC X(8) VALUE 'BA      '.
000730         10  FILLER              PIC X(8) VALUE 'MSI     '.
000740         10  FILLER              PIC X(8) VALUE 'TDC     '.
000750     05  WL-TREND-SYMBOL-TABLE REDEFINES WL-TREND-SYMBOL-LIST.
000760         10  WL-TREND-SYMBOL     OCCURS 10 TIMES PIC X(8).
000761*
000762* BollingerBandAgent's fixed panel of ten tradable symbols, added
000763* under REQ# TS-0731 so the band rule trades a configured list
000764* the same way the trend rule already does, rather than filling
000765* its table with whatever ten symbols the feed happens to show
000766* it first. Built the same VALUE'd-FILLER/REDEFINES way as
000767* WL-TREND-SYMBOL-TABLE above.
000768*
000770     05  WL-BOLL-SYMBOL-LIST.
000771         10  FILLER              PIC X(8) VALUE 'AAPL    '.
000772         10  FILLER              PIC X(8) VALUE 'IBM     '.
000773         10  FILLER              PIC X(8) VALUE 'XOM     '.
000774         10  FILLER              PIC X(8) VALUE 'JPM     '.
000775         10  FILLER              PIC X(8) VALUE 'PFE     '.
000776         10  FILLER              PIC X(8) VALUE 'DIS     '.
000777         10  FILLER              PIC X(8) VALUE 'KO      '.
000778         10  FILLER              PIC X(8) VALUE 'CSCO    '.
000779         10  FILLER              PIC X(8) VALUE 'INTC    '.
000780         10  FILLER              PIC X(8) VALUE 'WMT     '.
000781     05  WL-BOLL-SYMBOL-TABLE REDEFINES WL-BOLL-SYMBOL-LIST.
000782         10  WL-BOLL-SYMBOL      OCCURS 10 TIMES PIC X(8).
000783*
000784* Quote counter modulus that drives the periodic report.
000785*
000790     05  WL-REPORT-INTERVAL          PIC S9(5) COMP VALUE +1000.
