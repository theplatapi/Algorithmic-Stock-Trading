000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      mktwrpt.cpy                                             *
000140*      (C) Copyright Hursley Park Trading Systems 1994.        *
000150*          All Rights Reserved.                                *
000160*                                                               *
000170* Element of the Market Simulator batch suite.                 *
000180*               @BANNER_END@                                   *
000190*                                                              *
000200*--------------------------------------------------------------*
000210*
000220* Print-line layouts for the two output files MKT01 produces:
000230* AGENT-REPORT-OUT (the bordered holdings table, one per agent
000240* per report occurrence) and RANKING-OUT (the ranking list,
000250* once per report occurrence).  Kept in one copybook because,
000260* as on NACT03, the two reports are always produced together
000270* from the same control break.
000280*
000290*      DATE       PROGRAMMER      DESCRIPTION
000300*      --------   ----------      --------------------------
000310*      08/12/1994 R.PADGETT       ORIGINAL COPYBOOK.
000311*      06/18/2003 M.FALOWITZ      RL-AGENT-REPORT-LINE AND
000312*                                 RK-RANKING-LINE WERE SITTING
000313*                                 UNUSED - MKT01 NOW STAGES
000314*                                 THROUGH THEM AS DOCUMENTED
000315*                                 BELOW. REQ# TS-0714.
000316*      07/02/2003 M.FALOWITZ      RPT-RANK-NUM WAS PIC Z9 AND
000317*                                 CAME OUT WITH A LEADING BLANK
000318*                                 FOR EVERY RANK THIS PANEL EVER
000319*                                 PRINTS - NARROWED TO PIC 9.
000320*                                 REQ# TS-0731.
000321*
000330***************************************************************
000340*
000350* AGENT-REPORT-LINE - summary staged off the MC-CALL-REPORT
000360* commarea by 310-FETCH-AGENT-REPORT in MKT01 before it is
000370* fanned out into the WS-AGENT-RESULTS table; feeds the
000371* bordered table and the ranking sort built in MKT01.
000380*
000390     05  RL-AGENT-NAME               PIC X(24).
000400     05  RL-WALLET-AMOUNT            PIC S9(9)V99 COMP-3.
000410     05  RL-TOTAL-SHARES             PIC S9(7) COMP-3.
000420     05  RL-NET-WORTH                PIC S9(9)V99 COMP-3.
000430     05  FILLER                      PIC X(6).
000440*
000450* RANKING-LINE - staged by 365-WRITE-RANKING-LINE in MKT01,
000451* one rank position at a time, before being edited into the
000452* RPT-RANK-DETAIL print image below.
000460*
000470     05  RK-RANK                     PIC 9(2).
000480     05  RK-AGENT-NAME               PIC X(24).
000490     05  FILLER                      PIC X(10).
000500*
000510* Print images for the holdings table border - Stock against
000520* Frequency, same two columns REQ# TS-0441 laid down.
000530*
000540     05  RPT-HOLD-BORDER.
000550         10  FILLER          PIC X(25)
000560                   VALUE '+----------+------------+'.
000570         10  FILLER          PIC X(107) VALUE SPACES.
000580     05  RPT-HOLD-HEADING.
000590         10  FILLER          PIC X(25)
000600                   VALUE '| Stock    | Frequency  |'.
000610         10  FILLER          PIC X(107) VALUE SPACES.
000620     05  RPT-HOLD-DETAIL.
000630         10  FILLER          PIC X(2)  VALUE '| '.
000640         10  RPT-HOLD-SYMBOL PIC X(8)  VALUE SPACES.
000650         10  FILLER          PIC X(3)  VALUE ' | '.
000660         10  RPT-HOLD-FREQ   PIC X(9)  VALUE SPACES.
000670         10  FILLER          PIC X(3)  VALUE '  |'.
000680         10  FILLER          PIC X(107) VALUE SPACES.
000690     05  RPT-RANK-HEADING.
000700         10  FILLER          PIC X(14) VALUE 'Agent Ranking:'.
000710         10  FILLER          PIC X(118) VALUE SPACES.
000720     05  RPT-RANK-DETAIL.
000730         10  RPT-RANK-NUM    PIC 9.
000740         10  FILLER          PIC X(2)  VALUE '. '.
000750         10  RPT-RANK-NAME   PIC X(24) VALUE SPACES.
000760         10  FILLER          PIC X(105) VALUE SPACES.
