000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      mktwast.cpy                                             *
000140*      (C) Copyright Hursley Park Trading Systems 1994.        *
000150*          All Rights Reserved.                                *
000160*                                                               *
000170* Element of the Market Simulator batch suite.                 *
000180*               @BANNER_END@                                   *
000190*                                                              *
000200*--------------------------------------------------------------*
000210*
000220* Per-agent, per-symbol working record.  Both agent
000230* subprograms carry a small OCCURS table built from this
000240* layout, one entry per ticker symbol the agent has seen.
000250* FIRST-SEEN-FLAG is only meaningful to the DumbTrendAgent
000260* (MKT03); BollingerBandAgent (MKT02) leaves it at its
000270* initial value and keys off SAMPLE-COUNT in MKTWBST instead.
000280*
000290*      DATE       PROGRAMMER      DESCRIPTION
000300*      --------   ----------      --------------------------
000310*      08/12/1994 R.PADGETT       ORIGINAL COPYBOOK.
000320*
000330***************************************************************
000340*
000350     05  AS-SYMBOL                   PIC X(8).
000360     05  AS-SHARES-HELD              PIC S9(5) COMP-3.
000370     05  AS-LAST-PRICE               PIC S9(7)V99 COMP-3.
000380     05  AS-FIRST-SEEN-FLAG          PIC X(1).
000390         88  AS-FIRST-SEEN           VALUE 'Y'.
000400         88  AS-NOT-FIRST-SEEN       VALUE 'N'.
000410     05  FILLER                      PIC X(4).
