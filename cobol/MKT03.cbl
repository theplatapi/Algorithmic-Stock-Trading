000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. MKT03.
000300 AUTHOR.       R. PADGETT.
000310 INSTALLATION. HURSLEY PARK TRADING SYSTEMS.
000320 DATE-WRITTEN. AUGUST 1994.
000330 DATE-COMPILED.
000340 SECURITY.     NONE.
000350*
000360*--------------------------------------------------------------*
000370*                                                              *
000380*               @BANNER_START@                                 *
000390*      mkt03.cbl                                               *
000400*      (C) Copyright Hursley Park Trading Systems 1994.        *
000410*          All Rights Reserved.                                *
000420*                                                               *
000430* Element of the Market Simulator batch suite.                 *
000440*               @BANNER_END@                                   *
000450*                                                              *
000460*--------------------------------------------------------------*
000470*
000480***************************************************************
000490*    DESCRIPTION
000500*
000510* This is the Dumb Trend trading agent. Unlike MKT02 it does
000520* not build its symbol panel up from what it is quoted - it is
000530* primed at first CALL with the fixed ten-symbol list carried
000540* in WL-TREND-SYMBOL-TABLE (MKTWLITS), and any quote for a
000550* symbol outside that list is simply ignored. It is CALLed by
000560* the Market driver (MKT01) with the commarea described in
000570* MKTCAGT, selected by MC-CALL-FUNCTION, and keeps its own
000580* wallet and holdings in its own WORKING-STORAGE between CALLs.
000590*
000600* The rule is deliberately simple and needs no rolling window:
000610* the first quote seen for a tracked symbol is recorded as the
000620* last price with no trade, there being nothing yet to compare
000630* it against. Every quote after that buys one share if the
000640* price has risen since the last quote for that symbol and the
000650* wallet can stand it, sells one share if the price has fallen
000660* and the agent is holding one, and does nothing on a flat
000670* price. The last price is updated after every quote whether or
000680* not a trade was made.
000690*
000700***************************************************************
000710*     AMENDMENT HISTORY
000720*
000730*      DATE       PROGRAMMER      DESCRIPTION
000740*      --------   ----------      --------------------------
000750*      08/15/1994 R.PADGETT       ORIGINAL PROGRAM. FIXED TEN-
000760*                                 SYMBOL PANEL, ONE SHARE PER
000770*                                 TRADE.
000780*      02/03/1995 R.PADGETT       UNTRACKED SYMBOLS NOW
000790*                                 SILENTLY IGNORED RATHER THAN
000800*                                 ABENDING. REQ# TS-0287.
000810*      03/22/1999 K.OSEI          Y2K REVIEW - NO DATE FIELDS
000820*                                 ARE TESTED BY THIS MEMBER. NO
000830*                                 CHANGE REQUIRED.
000840*
000850***************************************************************
000860*     COPYBOOKS
000870*
000880*     MKTWLITS - Panel-wide literals and constants, including
000890*                the fixed ten-symbol trend panel.
000900*     MKTWQUOT - Stock quote record layout (via MKTCAGT).
000910*     MKTWAST  - Per-symbol agent-state table entry.
000920*     MKTCAGT  - CALL interface shared with the driver.
000930*
000940***************************************************************
000950*
000960 ENVIRONMENT DIVISION.
000970 CONFIGURATION SECTION.
000980 SPECIAL-NAMES.
000990     C01 IS TOP-OF-FORM.
001000*
001010***************************************************************
001020 DATA DIVISION.
001030 WORKING-STORAGE SECTION.
001040*
001050* Store eye-catcher details to aid dump reading, in the house
001060* style - packed/binary accumulators are hard to read in a raw
001070* storage dump, so the fields most worth watching while this
001080* job is running are carried twice: once binary for arithmetic,
001090* once unpacked for the eye.
001100*
001110 01  WS-DEBUG-DETAILS.
001120     05  FILLER                     PIC X(32)
001130           VALUE 'MKT03-------WORKING STORAGE   '.
001140     05  WS-CALL-COUNT              PIC S9(9) COMP VALUE +0.
001150*
001160 01  WS-SWITCHES.
001170     05  WS-FIRST-CALL-SW           PIC X     VALUE 'Y'.
001180         88  WS-IS-FIRST-CALL       VALUE 'Y'.
001190     05  TA-SYMBOL-FOUND-SW         PIC X     VALUE 'N'.
001200         88  TA-SYMBOL-FOUND        VALUE 'Y'.
001210*
001220 01  WS-FIELDS.
001230     05  TA-WALLET                  PIC S9(9)V99 COMP-3.
001240     05  TA-IDX                     PIC S9(3) COMP VALUE +0.
001250     05  TA-NDX                     PIC S9(3) COMP VALUE +0.
001260     05  WS-TOTAL-SHARES-ACC        PIC S9(7) COMP-3.
001270     05  WS-NETWORTH-ACC            PIC S9(9)V99 COMP-3.
001280*
001290* The fixed ten-symbol panel. TA-AGENT-STATE is primed at
001300* 500-INIT-AGENT directly from WL-TREND-SYMBOL-TABLE and never
001310* grows or shrinks thereafter, unlike the dynamic panel MKT02
001320* keeps. TA-AGENT-STATE-DUMP is the usual eye-aid, taken over
001330* the whole table at once rather than field by field since the
001340* table is fixed-length and fixed-size end to end.
001350*
001360 01  TA-AGENT-STATE-TABLE.
001370     05  TA-AGENT-STATE OCCURS 10 TIMES INDEXED BY TA-NDX.
001380         COPY MKTWAST.
001390 01  TA-AGENT-STATE-DUMP REDEFINES TA-AGENT-STATE-TABLE.
001400     05  FILLER                     PIC X(210).
001410*
001420 01  WS-LOOKUP-AREA.
001430     05  WS-LOOKUP-SYMBOL           PIC X(8) VALUE SPACES.
001440 01  WS-LOOKUP-VIEW REDEFINES WS-LOOKUP-AREA.
001450     05  WS-LOOKUP-SYMBOL-HALVES.
001460         10  WS-LOOKUP-SYMBOL-L4    PIC X(4).
001470         10  WS-LOOKUP-SYMBOL-R4    PIC X(4).
001480*
001490* Various panel-wide constants are placed in one copy book in
001500* order to make those sorts of changes more easily.
001510*
001520 01  FILLER.
001530     05  FILLER                     PIC X(36) VALUE
001540        '********  MKTWLITS COPYBOOK *******'.
001550     COPY MKTWLITS.
001560*
001570***************************************************************
001580 LINKAGE SECTION.
001590*
001600 01  MKT-CALL-AREA.
001610     COPY MKTCAGT.
001620*
001630***************************************************************
001640 PROCEDURE DIVISION USING MKT-CALL-AREA.
001650*
001660 000-MAIN.
001670     ADD +1 TO WS-CALL-COUNT.
001680     IF WS-IS-FIRST-CALL
001690         PERFORM 500-INIT-AGENT THROUGH 500-EXIT
001700         MOVE 'N' TO WS-FIRST-CALL-SW.
001710     IF MC-FUNCTION-TRADE
001720         PERFORM 100-LOOKUP-SYMBOL THROUGH 100-EXIT
001730     ELSE
001740         IF MC-FUNCTION-REPORT
001750             PERFORM 800-BUILD-REPORT THROUGH 800-EXIT.
001760     GOBACK.
001770*
001780*  Only the fixed ten-symbol panel is tracked. A quote for any
001790*  other symbol is silently ignored, as it has been since REQ#
001800*  TS-0287.
001810*
001820 100-LOOKUP-SYMBOL.
001830     MOVE SQ-SYMBOL OF MC-CALL-QUOTE TO WS-LOOKUP-SYMBOL.
001840     MOVE 'N' TO TA-SYMBOL-FOUND-SW.
001850     SET TA-NDX TO 1.
001860     SEARCH TA-AGENT-STATE
001870         AT END
001880             CONTINUE
001890         WHEN AS-SYMBOL (TA-NDX) = WS-LOOKUP-SYMBOL
001900             MOVE 'Y' TO TA-SYMBOL-FOUND-SW.
001910     IF NOT TA-SYMBOL-FOUND
001920         GO TO 100-EXIT.
001930     SET TA-IDX TO TA-NDX.
001940     PERFORM 200-APPLY-TREND-RULE THROUGH 200-EXIT.
001950 100-EXIT.
001960     EXIT.
001970*
001980*  First quote ever seen for this symbol just records the
001990*  price with no trade, there being nothing to compare it
002000*  against yet. After that, a rise buys one share if the
002010*  wallet allows it, a fall sells one share if one is held,
002020*  and no change does nothing. The last price is updated in
002030*  every case.
002040*
002050 200-APPLY-TREND-RULE.
002060     IF AS-FIRST-SEEN (TA-IDX)
002070         MOVE 'N' TO AS-FIRST-SEEN-FLAG (TA-IDX)
002080     ELSE
002090         IF SQ-PRICE OF MC-CALL-QUOTE > AS-LAST-PRICE (TA-IDX)
002100             IF (TA-WALLET - SQ-PRICE OF MC-CALL-QUOTE) > 0
002110                 COMPUTE TA-WALLET ROUNDED =
002120                     TA-WALLET - SQ-PRICE OF MC-CALL-QUOTE
002130                 ADD +1 TO AS-SHARES-HELD (TA-IDX)
002140             END-IF
002150         ELSE
002160             IF SQ-PRICE OF MC-CALL-QUOTE < AS-LAST-PRICE (TA-IDX)
002170                 IF AS-SHARES-HELD (TA-IDX) > 0
002180                     SUBTRACT 1 FROM AS-SHARES-HELD (TA-IDX)
002190                     COMPUTE TA-WALLET ROUNDED =
002200                         TA-WALLET + SQ-PRICE OF MC-CALL-QUOTE
002210                 END-IF.
002220     MOVE SQ-PRICE OF MC-CALL-QUOTE TO AS-LAST-PRICE (TA-IDX).
002230 200-EXIT.
002240     EXIT.
002250*
002260*  Prime the fixed panel from WL-TREND-SYMBOL-TABLE. MKT01
002270*  issues no separate "start of run" CALL, so this runs lazily
002280*  on the first CALL this load module sees, same as MKT02.
002290*
002300 500-INIT-AGENT.
002310     MOVE WL-START-WALLET TO TA-WALLET.
002320     PERFORM 510-INIT-ONE-SYMBOL THROUGH 510-EXIT
002330             VARYING TA-IDX FROM 1 BY 1
002340             UNTIL TA-IDX > WL-MAX-SYMBOLS.
002350 500-EXIT.
002360     EXIT.
002370*
002380 510-INIT-ONE-SYMBOL.
002390     MOVE WL-TREND-SYMBOL (TA-IDX)  TO AS-SYMBOL (TA-IDX).
002400     MOVE +0                       TO AS-SHARES-HELD (TA-IDX).
002410     MOVE +0                       TO AS-LAST-PRICE (TA-IDX).
002420     MOVE 'Y'                      TO AS-FIRST-SEEN-FLAG (TA-IDX).
002430 510-EXIT.
002440     EXIT.
002450*
002460*  Report entry point - hand back the wallet, total shares and
002470*  net worth (wallet plus each held symbol marked to its last
002480*  seen price), plus the holding table itself, for all ten
002490*  panel symbols.
002500*
002510 800-BUILD-REPORT.
002520     MOVE 'DUMB TREND AGENT        ' TO MC-AGENT-NAME.
002530     MOVE TA-WALLET TO MC-WALLET-AMOUNT.
002540     MOVE +0 TO WS-TOTAL-SHARES-ACC.
002550     MOVE +0 TO WS-NETWORTH-ACC.
002560     MOVE WL-MAX-SYMBOLS TO MC-HOLDING-COUNT.
002570     PERFORM 810-REPORT-ONE-SYMBOL THROUGH 810-EXIT
002580             VARYING TA-IDX FROM 1 BY 1
002590             UNTIL TA-IDX > WL-MAX-SYMBOLS.
002600     MOVE WS-TOTAL-SHARES-ACC TO MC-TOTAL-SHARES.
002610     COMPUTE MC-NET-WORTH ROUNDED =
002620         TA-WALLET + WS-NETWORTH-ACC.
002630 800-EXIT.
002640     EXIT.
002650*
002660 810-REPORT-ONE-SYMBOL.
002670     MOVE AS-SYMBOL (TA-IDX)       TO MC-HOLD-SYMBOL (TA-IDX).
002680     MOVE AS-SHARES-HELD (TA-IDX)  TO MC-HOLD-SHARES (TA-IDX).
002690     ADD AS-SHARES-HELD (TA-IDX) TO WS-TOTAL-SHARES-ACC.
002700     COMPUTE WS-NETWORTH-ACC ROUNDED =
002710         WS-NETWORTH-ACC +
002720         (AS-SHARES-HELD (TA-IDX) * AS-LAST-PRICE (TA-IDX)).
002730 810-EXIT.
002740     EXIT.
