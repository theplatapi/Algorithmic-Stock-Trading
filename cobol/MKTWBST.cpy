000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      mktwbst.cpy                                             *
000140*      (C) Copyright Hursley Park Trading Systems 1994.        *
000150*          All Rights Reserved.                                *
000160*                                                               *
000170* Element of the Market Simulator batch suite.                 *
000180*               @BANNER_END@                                   *
000190*                                                              *
000200*--------------------------------------------------------------*
000210*
000220* Per-symbol rolling statistics used only by the Bollinger
000230* Band agent (MKT02).  SAMPLE-VALUES is a FIFO window of the
000240* last WL-SAMPLE-SIZE prices for the symbol; SAMPLE-OLDEST is
000250* the subscript of the next value to be dropped when the
000260* window is full, so the window can rotate without shuffling
000270* the whole table on every quote.
000280*
000290*      DATE       PROGRAMMER      DESCRIPTION
000300*      --------   ----------      --------------------------
000310*      08/12/1994 R.PADGETT       ORIGINAL COPYBOOK.
000320*      11/03/1996 R.PADGETT       ADDED BS-SAMPLE-OLDEST TO
000330*                                 SUPPORT CIRCULAR WINDOW.
000340*                                 REQ# TS-0441.
000350*
000360***************************************************************
000370*
000380     05  BS-SYMBOL                   PIC X(8).
000390     05  BS-SAMPLE-SIZE              PIC S9(3) COMP-3.
000400     05  BS-SAMPLE-COUNT             PIC S9(3) COMP-3.
000410     05  BS-SAMPLE-OLDEST            PIC S9(3) COMP-3.
000420     05  BS-SAMPLE-VALUES.
000430         10  BS-SAMPLE-VALUE OCCURS 20 TIMES
000440                             PIC S9(7)V99 COMP-3.
000441     05  BS-SAMPLE-VALUES-DUMP REDEFINES BS-SAMPLE-VALUES
000442                                 PIC X(100).
000450     05  BS-ROLLING-MEAN             PIC S9(7)V9999 COMP-3.
000460     05  BS-BAND-WIDTH               PIC S9(3) COMP-3.
000470     05  FILLER                      PIC X(6).
