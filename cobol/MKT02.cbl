000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. MKT02.
000300 AUTHOR.       R. PADGETT.
000310 INSTALLATION. HURSLEY PARK TRADING SYSTEMS.
000320 DATE-WRITTEN. AUGUST 1994.
000330 DATE-COMPILED.
000340 SECURITY.     NONE.
000350*
000360*--------------------------------------------------------------*
000370*                                                              *
000380*               @BANNER_START@                                 *
000390*      mkt02.cbl                                               *
000400*      (C) Copyright Hursley Park Trading Systems 1994.        *
000410*          All Rights Reserved.                                *
000420*                                                               *
000430* Element of the Market Simulator batch suite.                 *
000440*               @BANNER_END@                                   *
000450*                                                              *
000460*--------------------------------------------------------------*
000470*
000480***************************************************************
000490*    DESCRIPTION
000500*
000510* This is the Bollinger Band trading agent. It is CALLed by
000520* the Market driver (MKT01) with the commarea described in
000530* MKTCAGT, selected by MC-CALL-FUNCTION, and keeps its own
000540* wallet, holdings and per-symbol rolling statistics in its own
000550* WORKING-STORAGE between CALLs - there is no database behind
000560* this panel, the static storage a load module keeps between
000570* CALLs does the job.
000580*
000590* Only the fixed ten-symbol panel configured in
000600* WL-BOLL-SYMBOL-TABLE (MKTWLITS) is tracked; a quote for any
000610* other symbol is silently ignored, the same way 100-LOOKUP-
000620* SYMBOL in MKT03 treats a symbol off its own panel. REQ#
000625* TS-0731.
000630*
000640* For each tracked symbol a rolling window of the last
000650* WL-SAMPLE-SIZE prices is kept (MKTWBST). While the window is
000660* filling, quotes only accumulate; the quote that completes the
000670* window is evaluated against the trading band twice - once on
000680* the pre-fill statistics, once again after it has itself gone
000690* into the window - per REQ# TS-0375. Every quote after that
000700* drops the oldest sample, adds the new one, and is evaluated
000710* once. The population standard deviation behind the band is
000720* found by a hand-rolled Newton-Raphson root, there being no
000730* SQRT function on this compiler's intrinsic function set.
000740*
000750* If a sell or buy would carry the wallet negative the trade is
000760* not made; once the wallet actually goes negative (which REQ#
000770* TS-0375 says should not happen, but a defensive check costs
000780* little) the agent is halted and takes no further trades for
000790* the rest of the run, though it still answers report CALLs.
000800*
000810***************************************************************
000820*     AMENDMENT HISTORY
000830*
000840*      DATE       PROGRAMMER      DESCRIPTION
000850*      --------   ----------      --------------------------
000860*      08/15/1994 R.PADGETT       ORIGINAL PROGRAM. FIXED
000870*                                 2.0 STD-DEV BAND, 20-SAMPLE
000880*                                 WINDOW.
000890*      02/03/1995 R.PADGETT       WINDOW NOW ROTATES IN PLACE
000900*                                 VIA SAMPLE-OLDEST RATHER THAN
000910*                                 SHUFFLING THE TABLE. REQ#
000920*                                 TS-0287.
000930*      11/03/1996 R.PADGETT       ADDED DOUBLE EVALUATION OF
000940*                                 THE FILL QUOTE. REQ# TS-0375.
000950*      03/22/1999 K.OSEI          Y2K REVIEW - NO DATE FIELDS
000960*                                 ARE TESTED BY THIS MEMBER. NO
000970*                                 CHANGE REQUIRED.
000980*      09/14/2001 M.FALOWITZ      ADDED HALT-ON-NEGATIVE-WALLET
000990*                                 GUARD. REQ# TS-0689.
000991*      07/02/2003 M.FALOWITZ      REPLACED THE LEARN-AS-YOU-GO
000992*                                 SYMBOL TABLE WITH THE FIXED
000993*                                 PANEL IN WL-BOLL-SYMBOL-TABLE -
000994*                                 WHICH TEN SYMBOLS TRADE NO
000995*                                 LONGER DEPENDS ON FEED ORDER.
000996*                                 110-FIND-OR-ADD-SYMBOL AND
000997*                                 120-ADD-SYMBOL RETIRED IN
000998*                                 FAVOUR OF 110-FIND-SYMBOL AND
000999*                                 510-INIT-ONE-SYMBOL. REQ#
000999*                                 TS-0731.
001000*
001010***************************************************************
001020*     COPYBOOKS
001030*
001040*     MKTWLITS - Panel-wide literals and constants.
001050*     MKTWQUOT - Stock quote record layout (via MKTCAGT).
001060*     MKTWAST  - Per-symbol agent-state table entry.
001070*     MKTWBST  - Per-symbol rolling statistics table entry.
001080*     MKTCAGT  - CALL interface shared with the driver.
001090*
001100***************************************************************
001110*
001120 ENVIRONMENT DIVISION.
001130 CONFIGURATION SECTION.
001140 SPECIAL-NAMES.
001150     C01 IS TOP-OF-FORM.
001160*
001170***************************************************************
001180 DATA DIVISION.
001190 WORKING-STORAGE SECTION.
001200*
001210* Store eye-catcher details to aid dump reading, in the house
001220* style - packed/binary accumulators are hard to read in a raw
001230* storage dump, so the fields most worth watching while this
001240* job is running are carried twice: once binary for arithmetic,
001250* once unpacked for the eye.
001260*
001270 01  WS-DEBUG-DETAILS.
001280     05  FILLER                     PIC X(32)
001290           VALUE 'MKT02-------WORKING STORAGE   '.
001300     05  WS-CALL-COUNT              PIC S9(9) COMP VALUE +0.
001310*
001320 01  WS-SWITCHES.
001330     05  WS-FIRST-CALL-SW           PIC X     VALUE 'Y'.
001340         88  WS-IS-FIRST-CALL       VALUE 'Y'.
001350     05  BA-HALTED-SW               PIC X     VALUE 'N'.
001360         88  BA-IS-HALTED           VALUE 'Y'.
001370     05  BA-SYMBOL-FOUND-SW         PIC X     VALUE 'N'.
001380         88  BA-SYMBOL-FOUND        VALUE 'Y'.
001410*
001420 01  WS-FIELDS.
001430     05  BA-WALLET                  PIC S9(9)V99 COMP-3.
001440     05  BA-SYMBOL-COUNT            PIC S9(3) COMP VALUE +0.
001450     05  BA-IDX                     PIC S9(3) COMP VALUE +0.
001460     05  BA-NDX                     PIC S9(3) COMP VALUE +0.
001470     05  BA-WNDX                    PIC S9(3) COMP VALUE +0.
001480     05  WS-REMOVED-VALUE           PIC S9(7)V99 COMP-3.
001490     05  WS-MEAN-TEMP               PIC S9(7)V9999 COMP-3.
001500     05  WS-SUMSQ                   PIC S9(9)V9999 COMP-3.
001510     05  WS-VARIANCE                PIC S9(9)V9999 COMP-3.
001520     05  WS-DIFF                    PIC S9(7)V9999 COMP-3.
001530     05  WS-STDDEV                  PIC S9(7)V9999 COMP-3.
001540     05  WS-SQRT-GUESS              PIC S9(7)V9999 COMP-3.
001550     05  WS-SQRT-ITER               PIC S9(3) COMP VALUE +0.
001560     05  WS-LOWER-BOUND             PIC S9(7)V9999 COMP-3.
001570     05  WS-UPPER-BOUND             PIC S9(7)V9999 COMP-3.
001580     05  WS-TOTAL-SHARES-ACC        PIC S9(7) COMP-3.
001590     05  WS-NETWORTH-ACC            PIC S9(9)V99 COMP-3.
001600*
001610* Two parallel OCCURS tables, one entry per tracked symbol,
001620* walked together by BA-IDX - AGENT-STATE carries shares held
001630* and last price, BOLLINGER-STATS carries the rolling window.
001640* BA-AGENT-STATE is INDEXED BY so 110-FIND-SYMBOL can SEARCH
001650* it; the companion table is walked by the plain
001660* subscript BA-IDX once the row is known.
001670*
001680 01  BA-AGENT-STATE-TABLE.
001690     05  BA-AGENT-STATE OCCURS 10 TIMES INDEXED BY BA-NDX.
001700         COPY MKTWAST.
001710 01  BA-BOLL-STATS-TABLE.
001720     05  BA-BOLL-STATS OCCURS 10 TIMES.
001730         COPY MKTWBST.
001740*
001750* WS-DISPLAY-SYMBOL gives a zoned-over-alphanumeric dump view
001760* of the symbol currently being looked up, the same eye-aid
001770* habit used for the counters above but on an alphanumeric
001780* field this time.
001790*
001800 01  WS-LOOKUP-AREA.
001810     05  WS-LOOKUP-SYMBOL           PIC X(8) VALUE SPACES.
001820 01  WS-LOOKUP-VIEW REDEFINES WS-LOOKUP-AREA.
001830     05  WS-LOOKUP-SYMBOL-HALVES.
001840         10  WS-LOOKUP-SYMBOL-L4    PIC X(4).
001850         10  WS-LOOKUP-SYMBOL-R4    PIC X(4).
001860*
001861* Various panel-wide constants are placed in one copy book in
001862* order to make those sorts of changes more easily.
001863*
001864 01  FILLER.
001865     05  FILLER                     PIC X(36) VALUE
001866        '********  MKTWLITS COPYBOOK *******'.
001867     COPY MKTWLITS.
001868*
001870***************************************************************
001880 LINKAGE SECTION.
001890*
001900 01  MKT-CALL-AREA.
001910     COPY MKTCAGT.
001920*
001930***************************************************************
001940 PROCEDURE DIVISION USING MKT-CALL-AREA.
001950*
001960 000-MAIN.
001970     ADD +1 TO WS-CALL-COUNT.
001980     IF WS-IS-FIRST-CALL
001990         PERFORM 500-INIT-AGENT THROUGH 500-EXIT
002000         MOVE 'N' TO WS-FIRST-CALL-SW.
002010     IF MC-FUNCTION-TRADE
002020         PERFORM 100-TRADE THROUGH 100-EXIT
002030     ELSE
002040         IF MC-FUNCTION-REPORT
002050             PERFORM 800-BUILD-REPORT THROUGH 800-EXIT.
002060     GOBACK.
002070*
002080*  Apply the trading rule to the dispatched quote, unless the
002090*  agent has already been halted by a negative wallet, or the
002100*  symbol is off the configured panel in WL-BOLL-SYMBOL-TABLE.
002110*
002130 100-TRADE.
002140     IF BA-IS-HALTED
002150         GO TO 100-EXIT.
002160     MOVE SQ-SYMBOL OF MC-CALL-QUOTE TO WS-LOOKUP-SYMBOL.
002170     PERFORM 110-FIND-SYMBOL THROUGH 110-EXIT.
002180     IF NOT BA-SYMBOL-FOUND
002190         GO TO 100-EXIT.
002200     IF BS-SAMPLE-COUNT (BA-IDX) < (WL-SAMPLE-SIZE - 1)
002210         PERFORM 200-ACCUMULATE-WINDOW THROUGH 200-EXIT
002220     ELSE
002230         IF BS-SAMPLE-COUNT (BA-IDX) = (WL-SAMPLE-SIZE - 1)
002240             PERFORM 400-EVALUATE-TRADE-RULE THROUGH 400-EXIT
002250             PERFORM 200-ACCUMULATE-WINDOW THROUGH 200-EXIT
002260             PERFORM 400-EVALUATE-TRADE-RULE THROUGH 400-EXIT
002270         ELSE
002280             PERFORM 250-REFRESH-WINDOW THROUGH 250-EXIT
002290             PERFORM 400-EVALUATE-TRADE-RULE THROUGH 400-EXIT.
002300     MOVE SQ-PRICE OF MC-CALL-QUOTE TO AS-LAST-PRICE (BA-IDX).
002310     IF BA-WALLET < 0
002320         MOVE 'Y' TO BA-HALTED-SW.
002330 100-EXIT.
002340     EXIT.
002350*
002360*  Only the fixed ten-symbol panel primed by 510-INIT-ONE-SYMBOL
002370*  from WL-BOLL-SYMBOL-TABLE is tracked - this SEARCH no longer
002380*  adds a row for a symbol it has not seen before, it only
002390*  reports whether the dispatched symbol is on the panel. REQ#
002400*  TS-0731.
002410*
002420 110-FIND-SYMBOL.
002430     MOVE 'N' TO BA-SYMBOL-FOUND-SW.
002450     SET BA-NDX TO 1.
002460     SEARCH BA-AGENT-STATE
002470         AT END
002480             CONTINUE
002490         WHEN AS-SYMBOL (BA-NDX) = WS-LOOKUP-SYMBOL
002500             MOVE 'Y' TO BA-SYMBOL-FOUND-SW.
002510     IF BA-SYMBOL-FOUND
002520         SET BA-IDX TO BA-NDX.
002580 110-EXIT.
002590     EXIT.
002600*
002780*  Window is not yet full - add the quote to the rolling mean
002790*  in place (old-mean*n + new-value, all over n+1, with n the
002800*  count before this value is added) and append it to the
002810*  window.
002820*
002830 200-ACCUMULATE-WINDOW.
002840     COMPUTE BS-ROLLING-MEAN (BA-IDX) ROUNDED =
002850         (BS-ROLLING-MEAN (BA-IDX) * BS-SAMPLE-COUNT (BA-IDX)
002860           + SQ-PRICE OF MC-CALL-QUOTE)
002870          / (BS-SAMPLE-COUNT (BA-IDX) + 1).
002880     ADD +1 TO BS-SAMPLE-COUNT (BA-IDX).
002890     MOVE BS-SAMPLE-COUNT (BA-IDX) TO BA-WNDX.
002900     MOVE SQ-PRICE OF MC-CALL-QUOTE
002910                       TO BS-SAMPLE-VALUE (BA-IDX BA-WNDX).
002920 200-EXIT.
002930     EXIT.
002940*
002950*  Window is full - drop the oldest sample and fold the new
002960*  price in, adjusting the rolling mean in two steps (remove,
002970*  then add) rather than recomputing over the whole window.
002980*
002990 250-REFRESH-WINDOW.
003000     MOVE BS-SAMPLE-VALUE (BA-IDX BS-SAMPLE-OLDEST (BA-IDX))
003010                                 TO WS-REMOVED-VALUE.
003020     COMPUTE WS-MEAN-TEMP ROUNDED =
003030         (BS-ROLLING-MEAN (BA-IDX) * WL-SAMPLE-SIZE
003040           - WS-REMOVED-VALUE)
003050          / (WL-SAMPLE-SIZE - 1).
003060     COMPUTE BS-ROLLING-MEAN (BA-IDX) ROUNDED =
003070         (WS-MEAN-TEMP * (WL-SAMPLE-SIZE - 1)
003080           + SQ-PRICE OF MC-CALL-QUOTE)
003090          / WL-SAMPLE-SIZE.
003100     MOVE SQ-PRICE OF MC-CALL-QUOTE
003110         TO BS-SAMPLE-VALUE (BA-IDX BS-SAMPLE-OLDEST (BA-IDX)).
003120     ADD +1 TO BS-SAMPLE-OLDEST (BA-IDX).
003130     IF BS-SAMPLE-OLDEST (BA-IDX) > WL-SAMPLE-SIZE
003140         MOVE +1 TO BS-SAMPLE-OLDEST (BA-IDX).
003150 250-EXIT.
003160     EXIT.
003170*
003180*  Compute the trading band off the current rolling mean and
003190*  population standard deviation, and buy or sell one share if
003200*  the dispatched price is outside it and the wallet/holdings
003210*  allow the trade.
003220*
003230 400-EVALUATE-TRADE-RULE.
003240     PERFORM 420-COMPUTE-STDDEV THROUGH 420-EXIT.
003250     COMPUTE WS-LOWER-BOUND ROUNDED =
003260         BS-ROLLING-MEAN (BA-IDX)
003270           - (WS-STDDEV * BS-BAND-WIDTH (BA-IDX)).
003280     COMPUTE WS-UPPER-BOUND ROUNDED =
003290         BS-ROLLING-MEAN (BA-IDX)
003300           + (WS-STDDEV * BS-BAND-WIDTH (BA-IDX)).
003310     IF SQ-PRICE OF MC-CALL-QUOTE < WS-LOWER-BOUND
003320         IF (BA-WALLET - SQ-PRICE OF MC-CALL-QUOTE) > 0
003330             COMPUTE BA-WALLET ROUNDED =
003340                 BA-WALLET - SQ-PRICE OF MC-CALL-QUOTE
003350             ADD +1 TO AS-SHARES-HELD (BA-IDX)
003360         END-IF
003370     ELSE
003380         IF SQ-PRICE OF MC-CALL-QUOTE > WS-UPPER-BOUND
003390             IF AS-SHARES-HELD (BA-IDX) > 0
003400                 SUBTRACT 1 FROM AS-SHARES-HELD (BA-IDX)
003410                 COMPUTE BA-WALLET ROUNDED =
003420                     BA-WALLET + SQ-PRICE OF MC-CALL-QUOTE
003430             END-IF.
003440 400-EXIT.
003450     EXIT.
003460*
003470*  Population standard deviation over the current window -
003480*  sum of squared deviations from the rolling mean, divided by
003490*  the sample count, then rooted by 430-NEWTON-SQRT.
003500*
003510 420-COMPUTE-STDDEV.
003520     MOVE +0 TO WS-SUMSQ.
003530     PERFORM 425-SUMSQ-STEP THROUGH 425-EXIT
003540             VARYING BA-WNDX FROM 1 BY 1
003550             UNTIL BA-WNDX > BS-SAMPLE-COUNT (BA-IDX).
003560     COMPUTE WS-VARIANCE ROUNDED =
003570         WS-SUMSQ / BS-SAMPLE-COUNT (BA-IDX).
003580     PERFORM 430-NEWTON-SQRT THROUGH 430-EXIT.
003590 420-EXIT.
003600     EXIT.
003610*
003620 425-SUMSQ-STEP.
003630     COMPUTE WS-DIFF ROUNDED =
003640         BS-ROLLING-MEAN (BA-IDX) - BS-SAMPLE-VALUE (BA-IDX BA-WNDX).
003650     COMPUTE WS-SUMSQ ROUNDED = WS-SUMSQ + (WS-DIFF * WS-DIFF).
003660 425-EXIT.
003670     EXIT.
003680*
003690*  No SQRT intrinsic function on this compiler, so the root is
003700*  found by twelve passes of Newton's method, which settles
003710*  far tighter than this field's four decimal places need long
003720*  before the twelfth pass.
003730*
003740 430-NEWTON-SQRT.
003750     IF WS-VARIANCE NOT > 0
003760         MOVE +0 TO WS-STDDEV
003770         GO TO 430-EXIT.
003780     MOVE WS-VARIANCE TO WS-SQRT-GUESS.
003790     PERFORM 435-SQRT-STEP THROUGH 435-EXIT
003800             VARYING WS-SQRT-ITER FROM 1 BY 1
003810             UNTIL WS-SQRT-ITER > 12.
003820     MOVE WS-SQRT-GUESS TO WS-STDDEV.
003830 430-EXIT.
003840     EXIT.
003850*
003860 435-SQRT-STEP.
003870     COMPUTE WS-SQRT-GUESS ROUNDED =
003880         (WS-SQRT-GUESS + (WS-VARIANCE / WS-SQRT-GUESS)) / 2.
003890 435-EXIT.
003900     EXIT.
003910*
003920*  Prime this CALL's working storage for a fresh run, including
003930*  the fixed panel out of WL-BOLL-SYMBOL-TABLE. MKT01 issues no
003940*  separate "start of run" CALL, so this runs lazily on the
003950*  first CALL this load module sees, same as MKT03.
003960 500-INIT-AGENT.
003970     MOVE WL-START-WALLET TO BA-WALLET.
003980     MOVE 'N' TO BA-HALTED-SW.
003990     MOVE WL-MAX-SYMBOLS TO BA-SYMBOL-COUNT.
003991     PERFORM 510-INIT-ONE-SYMBOL THROUGH 510-EXIT
003992             VARYING BA-IDX FROM 1 BY 1
003993             UNTIL BA-IDX > WL-MAX-SYMBOLS.
004000 500-EXIT.
004010     EXIT.
004011*
004012 510-INIT-ONE-SYMBOL.
004013     MOVE WL-BOLL-SYMBOL (BA-IDX) TO AS-SYMBOL (BA-IDX).
004014     MOVE +0                     TO AS-SHARES-HELD (BA-IDX).
004015     MOVE +0                     TO AS-LAST-PRICE (BA-IDX).
004016     MOVE 'N'                    TO AS-FIRST-SEEN-FLAG (BA-IDX).
004017     MOVE WL-BOLL-SYMBOL (BA-IDX) TO BS-SYMBOL (BA-IDX).
004018     MOVE WL-SAMPLE-SIZE         TO BS-SAMPLE-SIZE (BA-IDX).
004019     MOVE +0                     TO BS-SAMPLE-COUNT (BA-IDX).
004021     MOVE +1                     TO BS-SAMPLE-OLDEST (BA-IDX).
004022     MOVE +0                     TO BS-ROLLING-MEAN (BA-IDX).
004023     MOVE WL-BAND-WIDTH          TO BS-BAND-WIDTH (BA-IDX).
004024 510-EXIT.
004025     EXIT.
004026*
004030*  Report entry point - hand back the wallet, total shares and
004040*  net worth (wallet plus each held symbol marked to its last
004050*  seen price), plus the holding table itself, for every symbol
004060*  tracked so far.
004070*
004080 800-BUILD-REPORT.
004090     MOVE 'BOLLINGER BAND AGENT    ' TO MC-AGENT-NAME.
004100     MOVE BA-WALLET TO MC-WALLET-AMOUNT.
004110     MOVE +0 TO WS-TOTAL-SHARES-ACC.
004120     MOVE +0 TO WS-NETWORTH-ACC.
004130     MOVE BA-SYMBOL-COUNT TO MC-HOLDING-COUNT.
004140     PERFORM 810-REPORT-ONE-SYMBOL THROUGH 810-EXIT
004150             VARYING BA-IDX FROM 1 BY 1
004160             UNTIL BA-IDX > BA-SYMBOL-COUNT.
004170     MOVE WS-TOTAL-SHARES-ACC TO MC-TOTAL-SHARES.
004180     COMPUTE MC-NET-WORTH ROUNDED =
004190         BA-WALLET + WS-NETWORTH-ACC.
004200 800-EXIT.
004210     EXIT.
004220*
004230 810-REPORT-ONE-SYMBOL.
004240     MOVE AS-SYMBOL (BA-IDX)       TO MC-HOLD-SYMBOL (BA-IDX).
004250     MOVE AS-SHARES-HELD (BA-IDX)  TO MC-HOLD-SHARES (BA-IDX).
004260     ADD AS-SHARES-HELD (BA-IDX) TO WS-TOTAL-SHARES-ACC.
004270     COMPUTE WS-NETWORTH-ACC ROUNDED =
004280         WS-NETWORTH-ACC +
004290         (AS-SHARES-HELD (BA-IDX) * AS-LAST-PRICE (BA-IDX)).
004300 810-EXIT.
004310     EXIT.
