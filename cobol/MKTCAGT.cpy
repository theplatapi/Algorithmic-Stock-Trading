000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      mktcagt.cpy                                             *
000140*      (C) Copyright Hursley Park Trading Systems 1994.        *
000150*          All Rights Reserved.                                *
000160*                                                               *
000170* Element of the Market Simulator batch suite.                 *
000180*               @BANNER_END@                                   *
000190*                                                              *
000200*--------------------------------------------------------------*
000210*
000220* The description of the interface between the Market driver
000230* (MKT01) and a trading agent subprogram (MKT02, MKT03) is
000240* placed in a copy book as a matter of convenience, so both
000250* CALLing and CALLed members agree on its shape. One record
000260* serves two functions, selected by MC-CALL-FUNCTION, in the
000270* same way the CRUD commarea on the account-maintenance suite
000280* carries ADD/READ/UPDATE/DELETE through one layout.
000290*
000300*      DATE       PROGRAMMER      DESCRIPTION
000310*      --------   ----------      --------------------------
000320*      08/12/1994 R.PADGETT       ORIGINAL COPYBOOK.
000330*      06/09/1997 R.PADGETT       ADDED HOLDING TABLE TO
000340*                                 REPORT FUNCTION. REQ# TS-0512.
000350*
000360***************************************************************
000370*
000390* MC-CALL-FUNCTION selects what the agent is being asked to do.
000400* 'T' - trade: a quote is being dispatched for this agent to
000410*       apply its strategy against.
000420* 'R' - report: the agent is asked to return its current
000430*       wallet, holdings and net worth without trading.
000440*
000450     05  MC-CALL-FUNCTION          PIC X(1).
000460         88  MC-FUNCTION-TRADE         VALUE 'T'.
000470         88  MC-FUNCTION-REPORT        VALUE 'R'.
000480*
000490* The quote being dispatched. Only meaningful when
000500* MC-FUNCTION-TRADE is set; left as last-seen otherwise.
000510*
000520     05  MC-CALL-QUOTE.
000530         COPY MKTWQUOT.
000540*
000550* The report-back area. Populated by the agent whenever
000560* MC-FUNCTION-REPORT is set; the agent's display name is
000570* filled in once by the subprogram itself, not by the driver.
000580*
000590     05  MC-CALL-REPORT.
000600         10  MC-AGENT-NAME             PIC X(24).
000610         10  MC-WALLET-AMOUNT          PIC S9(9)V99 COMP-3.
000620         10  MC-TOTAL-SHARES           PIC S9(7) COMP-3.
000630         10  MC-NET-WORTH              PIC S9(9)V99 COMP-3.
000640         10  MC-HOLDING-COUNT          PIC S9(3) COMP-3.
000650         10  MC-HOLDING OCCURS 10 TIMES.
000660             15  MC-HOLD-SYMBOL         PIC X(8).
000670             15  MC-HOLD-SHARES         PIC S9(7) COMP-3.
000680     05  FILLER                    PIC X(4).
